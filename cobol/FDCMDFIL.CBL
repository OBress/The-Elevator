000100*FDCMDFIL.CBL  -  COMMAND TRANSACTION RECORD - 30 BYTES
000110*---------------------------------------------------------------
000120* RECEIVED FROM MAIN-PROGRAM:  THE RAW 30-BYTE COMMAND RECORD AS
000130* READ FROM THE COMMANDS FILE.  RETURNED TO MAIN-PROGRAM:  THE
000140* SAME BYTES BROKEN OUT INTO CMD-CODE/CMD-FLOOR/CMD-DIR/CMD-STEPS
000150* VIA THE REDEFINES BELOW.  COPY THIS MEMBER INTO THE FILE
000160* SECTION OF ANY PROGRAM THAT OPENS COMMAND-FILE.
000170*
000180*    R.HALVERSON   03/87   ORIGINAL FD - VOUCHER TRANSACTIONS
000190*    T.MCNEESE     11/89   RECUT AS CMD LAYOUT - WO-89-0261
000200*    M.FENWICK     03/04   ADDED MISSING FD HEADER - WAS COPIED
000210*                      STRAIGHT TO THE 01 - WO-04-0033
000220*
000230 FD  COMMAND-FILE
000240     LABEL RECORDS ARE STANDARD.
000250 01  COMMAND-RECORD.
000260     05  CMD-REC                     PIC X(29).
000270     05  FILLER                      PIC X(01).
000280 01  CMD-REC-FIELDS REDEFINES COMMAND-RECORD.
000290     05  CMD-CODE                    PIC X(08).
000300     05  CMD-FLOOR                   PIC 9(02).
000310     05  CMD-DIR                     PIC X(01).
000320     05  CMD-STEPS                   PIC 9(04).
000330     05  FILLER                      PIC X(15).
