000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  ELEVATOR-DISPATCH-SYSTEM.
000120 AUTHOR.      T. MCNEESE.
000130 INSTALLATION.     DEPT OF GENERAL SERVICES - EDP SECTION.
000140 DATE-WRITTEN.     11/14/89.
000150 DATE-COMPILED.
000160 SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY.
000170*-------------------------------------------------------------
000180* ELEVATOR-DISPATCH-SYSTEM
000190*
000200* BATCH DRIVER FOR THE ELEVATOR DISPATCH RUN.  READS THE COMMANDS
000210* FILE ONE TRANSACTION AT A TIME, CALLS ELEVATOR-SCHEDULER TO
000220* APPLY EACH COMMAND AGAINST THE RUNNING CAR STATE, AND WRITES
000230* ONE DETAIL LINE PER COMMAND TO STATUSRPT.  WRITES A TRAILER
000240* BLOCK OF RUN TOTALS AT END OF FILE.  REPLACES THE OLD MENU-
000250* DRIVEN TOP LEVEL - THIS IS A ONE-SHOT BATCH JOB, NO OPERATOR
000260* INTERACTION OF ANY KIND.
000270*
000280* CHANGE LOG
000290* ----------
000300*    DATE      INIT  REQUEST    DESCRIPTION
000310*  --------    ----  -------    -----------------------------
000320*  11/14/89    TJM   WO-89-0261 ORIGINAL PROGRAM.  REWORKED FROM
000330*                                THE AP MENU DRIVER INTO A
000340*                                SEQUENTIAL BATCH LOOP - NO MENU,
000350*                                NO OPERATOR ACCEPT OF ANY KIND.
000360*  11/28/89    TJM   WO-89-0261 ADDED ERROR-COMMAND COUNTER.
000370*  05/09/91    KRO   WO-91-0147 ADDED FLOORS-MOVED COUNTER.
000380*  09/19/96    SLV   WO-96-0310 NO FUNCTIONAL CHANGE - RECOMPILED
000390*                                AFTER MAX-FLOOR CHANGE.
000400*  01/06/98    SLV   WO-98-0002 NO FUNCTIONAL CHANGE - RECOMPILED
000410*                                AFTER QUEUE TABLE EXPANSION.
000420*  11/03/98    DJA   Y2K-0098   YEAR 2000 REVIEW - NO DATE FIELDS
000430*                                ARE CARRIED BY THIS PROGRAM.  NO
000440*                                CHANGES REQUIRED.  SIGNED OFF
000450*                                EDP STANDARD Y2K CHECKLIST.
000460*  04/22/01    MPF   WO-01-0075 NO FUNCTIONAL CHANGE - RECOMPILED
000470*                                AFTER SCHEDULER SNAPSHOT FIX.
000480*  08/14/03    MPF   WO-03-0119 NO FUNCTIONAL CHANGE - REFMT'D
000490*                                COMMENTS - EDP STANDARDS REVIEW.
000500*  03/04       MPF   WO-04-0034 EDP STANDARDS REVIEW FLAGGED THIS
000510*                                PROGRAM, SAME AS ELEVATOR-
000520*                                SCHEDULER - NO PERFORM...THRU
000530*                                RANGE AND NO GO TO ANYWHERE IN
000540*                                THE PROCEDURE DIVISION.  REWORKED
000550*                                1000-PROCESS-ONE-COMMAND AS A
000560*                                TRUE RANGE WITH A GO TO ON THE
000570*                                ERROR PATH, AND COMBINED THE
000580*                                TRAILER/CLOSE STEPS INTO A SECOND
000590*                                THRU RANGE BELOW.
000600*-------------------------------------------------------------
000610 ENVIRONMENT DIVISION.
000620 CONFIGURATION SECTION.
000630 SPECIAL-NAMES.
000640     C01 IS TOP-OF-FORM.
000650 INPUT-OUTPUT SECTION.
000660     FILE-CONTROL.
000670*
000680         COPY "SLCMDFIL.CBL".
000690         COPY "SLSTARPT.CBL".
000700*-------------------------------------------------------------
000710 DATA DIVISION.
000720 FILE SECTION.
000730*
000740     COPY "FDCMDFIL.CBL".
000750     COPY "FDSTARPT.CBL".
000760*
000770 WORKING-STORAGE SECTION.
000780*
000790*    THE SAME LK-COMMAND-AREA/LK-STATUS-AREA COPYBOOK PASSED TO
000800*    ELEVATOR-SCHEDULER ON EVERY CALL BELOW - CARRIED HERE IN
000810*    WORKING-STORAGE RATHER THAN LINKAGE SINCE THIS PROGRAM OWNS
000820*    THE AREA, NOT THE OTHER WAY AROUND.
000830     COPY "LKELVCOM.CBL".
000840*
000850*    FILE STATUS KEYS ARE DECLARED BUT ONLY SET BY THE COMPILER'S
000860*    IMPLICIT FILE STATUS HANDLING - NO AT END/INVALID KEY CLAUSE
000870*    IN THIS PROGRAM TESTS THEM EXPLICITLY, SINCE COMMAND-FILE IS
000880*    SEQUENTIAL AND THE ONLY EXCEPTIONAL CONDITION IS END OF FILE.
000890 77  WS-CMD-FILE-STATUS           PIC 9(02) VALUE ZERO.
000900 77  WS-STA-FILE-STATUS           PIC 9(02) VALUE ZERO.
000910 77  WS-END-OF-COMMANDS           PIC X(01) VALUE "N".
000920     88  END-OF-COMMANDS           VALUE "Y".
000930*
000940*    RUN TOTALS - ACCUMULATED ONE COMMAND AT A TIME IN
000950*    1000-PROCESS-ONE-COMMAND AND PRINTED ONCE AT END OF FILE BY
000960*    9000-WRITE-TRAILER-LINE.  ALL THREE ARE COMP SINCE NONE IS
000970*    EVER MOVED TO A PRINTED FIELD DIRECTLY - THE EDIT FIELDS
000980*    BELOW HANDLE THAT.
000990 77  WS-CMDS-READ                 PIC 9(04) COMP VALUE ZERO.
001000 77  WS-CMDS-ERROR                PIC 9(04) COMP VALUE ZERO.
001010 77  WS-TOTAL-FLOORS-MOVED        PIC 9(06) COMP VALUE ZERO.
001020*
001030*    ZERO-SUPPRESSING EDIT PICTURES FOR THE TRAILER LINE - ONE
001040*    PER COMP COUNTER ABOVE.
001050 77  WS-EDIT-CMDS-READ            PIC ZZZ9.
001060 77  WS-EDIT-CMDS-ERROR           PIC ZZZ9.
001070 77  WS-EDIT-FLOORS-MOVED         PIC ZZZZZ9.
001080*-------------------------------------------------------------
001090 PROCEDURE DIVISION.
001100*
001110 0000-MAIN-CONTROL.
001120     PERFORM 0100-OPEN-FILES.
001130     PERFORM 0200-READ-NEXT-COMMAND.
001140*    03/04 MPF - 1000 NOW RUNS AS A TRUE PERFORM...THRU RANGE -
001150*    SEE THE GO TO AT THE ERROR PATH BELOW - WO-04-0034.
001160     PERFORM 1000-PROCESS-ONE-COMMAND
001170                THRU 1000-PROCESS-ONE-COMMAND-EXIT
001180         UNTIL END-OF-COMMANDS.
001190*
001200*    TRAILER TOTALS AND FILE CLOSE ARE ONE RANGE, NOT TWO SEPARATE
001210*    PERFORMS - THE RUN IS DONE WITH BOTH AS SOON AS IT STARTS
001220*    EITHER ONE, SO THERE IS NO REASON TO HOLD THEM APART.
001230     PERFORM 9000-WRITE-TRAILER-LINE THRU 9900-CLOSE-FILES-EXIT.
001240*
001250     STOP RUN.
001260*-------------------------------------------------------------
001270 0100-OPEN-FILES.
001280*    STATUS-FILE OPENS OUTPUT, NOT EXTEND - THIS IS A ONE-SHOT
001290*    BATCH RUN, SO ANY PRIOR STATUSRPT FROM AN EARLIER RUN IS
001300*    OVERWRITTEN RATHER THAN APPENDED TO.
001310     OPEN INPUT  COMMAND-FILE.
001320     OPEN OUTPUT STATUS-FILE.
001330     MOVE ZERO TO WS-CMDS-READ.
001340     MOVE ZERO TO WS-CMDS-ERROR.
001350     MOVE ZERO TO WS-TOTAL-FLOORS-MOVED.
001360     MOVE "N" TO WS-END-OF-COMMANDS.
001370*-------------------------------------------------------------
001380 0200-READ-NEXT-COMMAND.
001390*    THE ONLY READ OF COMMAND-FILE IN THE PROGRAM - CALLED ONCE
001400*    TO PRIME THE LOOP IN 0000-MAIN-CONTROL AND AGAIN AT THE
001410*    BOTTOM OF EVERY PASS THROUGH 1000-PROCESS-ONE-COMMAND.
001420     READ COMMAND-FILE
001430        AT END MOVE "Y" TO WS-END-OF-COMMANDS.
001440*-------------------------------------------------------------
001450*    APPLY ONE COMMAND AGAINST THE CAR STATE - BATCH FLOW STEP 3
001460*    03/04 MPF - REWORKED AS A PERFORM...THRU RANGE.  AN ERRORED
001470*    COMMAND GOES TO 1000-WRITE-DETAIL-STEP DIRECTLY SINCE
001480*    LK-FLOORS-MOVED CARRIES NOTHING MEANINGFUL OFF A REJECTED
001490*    COMMAND - WO-04-0034.
001500 1000-PROCESS-ONE-COMMAND.
001510     ADD 1 TO WS-CMDS-READ.
001520     MOVE CMD-CODE  TO LK-CMD-CODE.
001530     MOVE CMD-FLOOR TO LK-CMD-FLOOR.
001540     MOVE CMD-DIR   TO LK-CMD-DIR.
001550     MOVE CMD-STEPS TO LK-CMD-STEPS.
001560*
001570     CALL "ELEVATOR-SCHEDULER" USING LK-COMMAND-AREA
001580                                     LK-STATUS-AREA.
001590*
001600     IF LK-RESULT = "ER"
001610        ADD 1 TO WS-CMDS-ERROR
001620        GO TO 1000-WRITE-DETAIL-STEP.
001630     ADD LK-FLOORS-MOVED TO WS-TOTAL-FLOORS-MOVED.
001640*
001650 1000-WRITE-DETAIL-STEP.
001660*    BOTH THE ACCEPTED PATH ABOVE AND THE GO TO ON REJECT
001670*    CONVERGE HERE - EVERY COMMAND GETS ITS DETAIL LINE AND THE
001680*    NEXT READ, WHETHER ELEVATOR-SCHEDULER TOOK IT OR NOT.
001690     PERFORM 2000-WRITE-DETAIL-LINE.
001700     PERFORM 0200-READ-NEXT-COMMAND.
001710*
001720 1000-PROCESS-ONE-COMMAND-EXIT.
001730     EXIT.
001740*-------------------------------------------------------------
001750*    DETAIL LINE - ONE PER COMMAND, PER THE REPORTS SECTION
001760*    EVERY FIELD COMES STRAIGHT OFF LK-STATUS-AREA AS FILLED IN
001770*    BY ELEVATOR-SCHEDULER ON THE CALL ABOVE - THIS PARAGRAPH
001780*    DOES NO EDITING OF ITS OWN, IT ONLY LAYS THE FIELDS OUT.
001790 2000-WRITE-DETAIL-LINE.
001800     MOVE SPACES TO STATUS-REC.
001810     MOVE WS-CMDS-READ        TO OUT-SEQ.
001820     MOVE LK-CMD-CODE         TO OUT-CMD.
001830     MOVE LK-RESULT           TO OUT-RESULT.
001840     MOVE LK-ERR-MSG          TO OUT-ERR-MSG.
001850     MOVE LK-FLOOR            TO OUT-FLOOR.
001860     MOVE LK-DIR-WORD         TO OUT-DIR.
001870     MOVE LK-TARGET           TO OUT-TARGET.
001880     MOVE LK-QUEUE-UP-TEXT    TO OUT-QUEUE-UP.
001890     MOVE LK-QUEUE-DOWN-TEXT  TO OUT-QUEUE-DOWN.
001900*
001910     WRITE STATUS-REC.
001920*-------------------------------------------------------------
001930*    END OF FILE TRAILER BLOCK - BATCH FLOW STEP 4
001940*    THREE SEPARATE SINGLE-FIELD DETAIL LINES RATHER THAN ONE
001950*    WIDE TRAILER RECORD - EASIER TO SCAN ON A PRINTOUT AND
001960*    MATCHES THE WAY THE OLD AP TRAILER TOTALS WERE LAID OUT.
001970 9000-WRITE-TRAILER-LINE.
001980*    ZZZ9 EDIT SUPPRESSES LEADING ZEROES ON THE COUNTS SO A RUN
001990*    OF "0007" COMMANDS PRINTS AS "7", NOT "0007".
002000     MOVE WS-CMDS-READ TO WS-EDIT-CMDS-READ.
002010     MOVE SPACES TO STATUS-REC.
002020     STRING "COMMANDS READ: "    DELIMITED BY SIZE
002030            WS-EDIT-CMDS-READ    DELIMITED BY SIZE
002040       INTO STATUS-REC
002050     END-STRING.
002060     WRITE STATUS-REC.
002070*
002080     MOVE WS-CMDS-ERROR TO WS-EDIT-CMDS-ERROR.
002090     MOVE SPACES TO STATUS-REC.
002100     STRING "COMMANDS REJECTED: " DELIMITED BY SIZE
002110            WS-EDIT-CMDS-ERROR    DELIMITED BY SIZE
002120       INTO STATUS-REC
002130     END-STRING.
002140     WRITE STATUS-REC.
002150*
002160     MOVE WS-TOTAL-FLOORS-MOVED TO WS-EDIT-FLOORS-MOVED.
002170     MOVE SPACES TO STATUS-REC.
002180     STRING "FLOORS MOVED: "      DELIMITED BY SIZE
002190            WS-EDIT-FLOORS-MOVED  DELIMITED BY SIZE
002200       INTO STATUS-REC
002210     END-STRING.
002220     WRITE STATUS-REC.
002230*-------------------------------------------------------------
002240 9900-CLOSE-FILES.
002250*    CLOSES BOTH FILES IN ONE PLACE SO A FUTURE CHANGE ADDING A
002260*    THIRD FILE HAS ONE PARAGRAPH TO TOUCH, NOT A CLOSE SCATTERED
002270*    AT EVERY EXIT POINT OF THE RUN.
002280     CLOSE COMMAND-FILE.
002290     CLOSE STATUS-FILE.
002300*
002310 9900-CLOSE-FILES-EXIT.
002320     EXIT.
