000100*FDSTARPT.CBL  -  ELEVATOR STATUS REPORT RECORD  -  140 BYTES
000110*-------------------------------------------------------------
000120* RECEIVED FROM MAIN-PROGRAM:  OUT-SEQ THRU OUT-QUEUE-DOWN, BUILT
000130* BY THE DETAIL-LINE PARAGRAPH.  RETURNED TO MAIN-PROGRAM: N/A -
000140* THIS MEMBER IS WRITE-ONLY.  COPY INTO THE FILE SECTION OF ANY
000150* PROGRAM THAT OPENS STATUS-FILE.
000160*
000170*    R.HALVERSON   03/87   ORIGINAL DEDUCTIBLES PRINT LINE FD
000180*    T.MCNEESE     11/89   RECUT AS STATUS COLUMNS - WO-89-0261
000190*    K.OBERHOLT    05/91   WIDENED ERR-MSG TO 40 - AUDITOR REQ
000200*    M.FENWICK     02/04   WIDENED QUEUE COLS TO 32 - WO-04-0032
000210*    M.FENWICK     03/04   ADDED MISSING FD HEADER - WAS COPIED
000220*                      STRAIGHT TO THE 01 - WO-04-0033
000230*
000240 FD  STATUS-FILE
000250     LABEL RECORDS ARE OMITTED.
000260 01  STATUS-REC                      PIC X(140).
000270 01  STATUS-REC-FIELDS REDEFINES STATUS-REC.
000280     05  OUT-SEQ                     PIC 9(04).
000290     05  FILLER                      PIC X(01).
000300     05  OUT-CMD                     PIC X(08).
000310     05  FILLER                      PIC X(01).
000320     05  OUT-RESULT                  PIC X(02).
000330     05  FILLER                      PIC X(01).
000340     05  OUT-ERR-MSG                 PIC X(40).
000350     05  FILLER                      PIC X(01).
000360     05  OUT-FLOOR                   PIC 9(02).
000370     05  FILLER                      PIC X(01).
000380     05  OUT-DIR                     PIC X(04).
000390     05  FILLER                      PIC X(01).
000400     05  OUT-TARGET                  PIC X(02).
000410     05  FILLER                      PIC X(01).
000420     05  OUT-QUEUE-UP                PIC X(32).
000430     05  FILLER                      PIC X(01).
000440     05  OUT-QUEUE-DOWN              PIC X(32).
000450     05  FILLER                      PIC X(06).
