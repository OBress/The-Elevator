000100*SLCMDFIL.CBL  -  SELECT CLAUSE  -  COMMAND TRANSACTION FILE
000110*-------------------------------------------------------------
000120* RECEIVED FROM MAIN-PROGRAM: NOTHING.  RETURNED TO MAIN-PROGRAM:
000130* THE COMMAND-FILE SELECT ENTRY, FOR COPY INTO FILE-CONTROL.
000140*
000150*    R.HALVERSON   03/87   ORIGINAL SELECT - VOUCHER TRANS FILE
000160*    T.MCNEESE     11/89   REASSIGNED FOR COMMANDS - WO-89-0261
000170     SELECT COMMAND-FILE   ASSIGN TO COMMANDS
000180            ORGANIZATION IS LINE SEQUENTIAL
000190            FILE STATUS  IS WS-CMD-FILE-STATUS.
