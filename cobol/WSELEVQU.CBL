000100*WSELEVQU.CBL  -  ELEVATOR CAR STATE AND PENDING-STOP QUEUES
000110*-------------------------------------------------------------
000120* RECEIVED FROM MAIN-PROGRAM:  NOTHING - THIS AREA PERSISTS IN
000130* ELEVATOR-SCHEDULER'S OWN WORKING-STORAGE ACROSS CALLS.
000140* RETURNED TO MAIN-PROGRAM:  NOTHING DIRECTLY - SNAPSHOT IS
000150* COPIED OUT THROUGH LK-STATUS-AREA BY THE SNAPSHOT PARAGRAPH.
000160* COPY THIS MEMBER INTO THE WORKING-STORAGE SECTION OF
000170* ELEVATOR-SCHEDULER ONLY.  MODELLED ON THE GDTV-MATRIX TABLE
000180* CARRIED IN WSDATE.CBL.
000190*
000200*    T.MCNEESE     11/89   ORIGINAL CAR-STATE AREA WO-89-0261
000210*    K.OBERHOLT    05/91   ADDED UP/DOWN QUEUE TABLES WO-91-0147
000220*    S.VANCE       09/96   MAX-FLOOR RAISED FROM 9 TO DEFAULT 10
000230 01  ELEV-STATE-AREA.
000240     05  ELEV-ID                     PIC X(10)
000250                                     VALUE "ELEVATOR-1".
000260     05  ELEV-MAX-FLOOR              PIC 9(02) COMP VALUE 10.
000270     05  ELEV-CURRENT-FLOOR          PIC 9(02) VALUE ZERO.
000280     05  ELEV-DIRECTION              PIC S9(01) VALUE ZERO.
000290         88  ELEV-DIR-DOWN            VALUE -1.
000300         88  ELEV-DIR-IDLE            VALUE 0.
000310         88  ELEV-DIR-UP              VALUE 1.
000320     05  ELEV-TARGET-SET             PIC X(01) VALUE "N".
000330         88  ELEV-TARGET-EXISTS       VALUE "Y".
000340     05  ELEV-ACTIVE-TARGET          PIC 9(02) VALUE ZERO.
000350     05  FILLER                      PIC X(05).
000360*
000370 77  ELEV-UP-QUEUE-CT                PIC 9(03) COMP VALUE ZERO.
000380 77  ELEV-DOWN-QUEUE-CT              PIC 9(03) COMP VALUE ZERO.
000390*
000400 01  ELEV-UP-QUEUE-TABLE-AREA.
000410     05  ELEV-UP-QUEUE-TABLE OCCURS 100 TIMES.
000420         10  ELEV-UP-QUEUE-FLOOR     PIC 9(02).
000430     05  FILLER                      PIC X(04).
000440 01  ELEV-UP-QUEUE-TABLE-AREA-R REDEFINES
000450                                 ELEV-UP-QUEUE-TABLE-AREA.
000460     05  FILLER                      PIC X(204).
000470*
000480 01  ELEV-DOWN-QUEUE-TABLE-AREA.
000490     05  ELEV-DOWN-QUEUE-TABLE OCCURS 100 TIMES.
000500         10  ELEV-DOWN-QUEUE-FLOOR   PIC 9(02).
000510     05  FILLER                      PIC X(04).
000520 01  ELEV-DOWN-QUEUE-TABLE-AREA-R REDEFINES
000530                                   ELEV-DOWN-QUEUE-TABLE-AREA.
000540     05  FILLER                      PIC X(204).
