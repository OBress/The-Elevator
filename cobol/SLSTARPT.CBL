000100*SLSTARPT.CBL  -  SELECT CLAUSE  -  ELEVATOR STATUS REPORT FILE
000110*-------------------------------------------------------------
000120* RECEIVED FROM MAIN-PROGRAM: NOTHING.  RETURNED TO MAIN-PROGRAM:
000130* THE STATUS-FILE SELECT ENTRY, FOR COPY INTO FILE-CONTROL.
000140*
000150*    R.HALVERSON   03/87   ORIGINAL SELECT - DEDUCT PRINT FILE
000160*    T.MCNEESE     11/89   RECUT FOR STATUS REPORT - WO-89-0261
000170     SELECT STATUS-FILE    ASSIGN TO STATUSRPT
000180            ORGANIZATION IS LINE SEQUENTIAL
000190            FILE STATUS  IS WS-STA-FILE-STATUS.
