000100*LKELVCOM.CBL  -  LINKAGE INTERFACE  -  DISPATCHER TO SCHEDULER
000110*-------------------------------------------------------------
000120* RECEIVED FROM MAIN-PROGRAM (ELEVATOR-DISPATCH-SYSTEM):  THE
000130* LK-COMMAND-AREA, ONE TRANSACTION AT A TIME.  RETURNED TO
000140* MAIN-PROGRAM:  THE LK-STATUS-AREA, REBUILT BY THE SCHEDULER
000150* ON EVERY CALL.  COPY THIS MEMBER INTO THE LINKAGE SECTION OF
000160* EACH PROGRAM, AND INTO THE WORKING-STORAGE OF THE CALLER.
000170*
000180*    T.MCNEESE     11/89   ORIGINAL CALL INTERFACE WO-89-0261
000190*    J.PRUITT      02/94   ADDED FLOOR-SGN - NEG FLOOR EDIT
000200*    M.FENWICK     02/04   WIDENED QUEUE-TEXT TO 32 - WO-04-0032
000210 01  LK-COMMAND-AREA.
000220     05  LK-CMD-CODE                 PIC X(08).
000230     05  LK-CMD-FLOOR                PIC 9(02).
000240     05  LK-CMD-FLOOR-SGN REDEFINES LK-CMD-FLOOR
000250                                     PIC S9(02).
000260     05  LK-CMD-DIR                  PIC X(01).
000270     05  LK-CMD-STEPS                PIC 9(04).
000280     05  FILLER                      PIC X(05).
000290 01  LK-STATUS-AREA.
000300     05  LK-RESULT                   PIC X(02).
000310     05  LK-ERR-MSG                  PIC X(40).
000320     05  LK-FLOOR                    PIC 9(02).
000330     05  LK-DIR-WORD                 PIC X(04).
000340     05  LK-TARGET                   PIC X(02).
000350     05  LK-QUEUE-UP-TEXT            PIC X(32).
000360     05  LK-QUEUE-DOWN-TEXT          PIC X(32).
000370     05  LK-FLOORS-MOVED             PIC 9(04).
000380     05  FILLER                      PIC X(10).
