000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  ELEVATOR-SCHEDULER.
000120 AUTHOR.      T. MCNEESE.
000130 INSTALLATION.     DEPT OF GENERAL SERVICES - EDP SECTION.
000140 DATE-WRITTEN.     11/14/89.
000150 DATE-COMPILED.
000160 SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY.
000170*-------------------------------------------------------------
000180* ELEVATOR-SCHEDULER
000190*
000200* CALLED BY ELEVATOR-DISPATCH-SYSTEM, ONE CALL PER TRANSACTION
000210* READ FROM THE COMMANDS FILE.  HOLDS THE RUNNING STATE OF CAR
000220* ELEVATOR-1 (CURRENT FLOOR, DIRECTION, ACTIVE TARGET, AND THE
000230* TWO PENDING-STOP QUEUES) IN WORKING-STORAGE ACROSS CALLS FOR
000240* THE LIFE OF THE RUN.  VALIDATES REQUEST/STEP COMMANDS, WORKS
000250* THE DIRECTIONAL-SCAN DISPATCHING DISCIPLINE, AND HANDS BACK A
000260* STATUS SNAPSHOT TO THE CALLER ON EVERY CALL, WHETHER THE
000270* COMMAND WAS ACCEPTED OR REJECTED.
000280*
000290* CHANGE LOG
000300* ----------
000310*    DATE      INIT  REQUEST    DESCRIPTION
000320*  --------    ----  -------    -----------------------------
000330*  11/14/89    TJM   WO-89-0261 ORIGINAL PROGRAM.  BUILT FROM THE
000340*                                VOUCHER VALIDATION SKELETON TO
000350*                                CARRY THE DISPATCH RULES.
000360*  11/28/89    TJM   WO-89-0261 ADDED RESET COMMAND HANDLING.
000370*  05/02/91    KRO   WO-91-0147 ADDED UP/DOWN PENDING-STOP QUEUES
000380*                                AND THE TARGET-SELECTION LOGIC
000390*                                (RULES T1-T4).
000400*  05/09/91    KRO   WO-91-0147 ADDED REQUEUE-TO-OPPOSITE-QUEUE
000410*                                STEP OF THE REMOVAL DISCIPLINE.
000420*  06/30/91    KRO   WO-91-0188 FIXED IDLE TIE-BREAK TO PREFER
000430*                                THE UP CANDIDATE - WAS PICKING
000440*                                DOWN ON TIES.
000450*  02/11/94    JDP   WO-94-0052 ADDED LK-CMD-FLOOR-SGN EDIT SO A
000460*                                MINUS FLOOR DOES NOT WRAP TO A
000470*                                HIGH VALUE BEFORE THE CHECK.
000480*  09/19/96    SLV   WO-96-0310 MAX-FLOOR RAISED FROM 9 TO 10 PER
000490*                                BUILDING SVCS MEMO 96-41.
000500*  01/06/98    SLV   WO-98-0002 EXPANDED QUEUE TABLES FROM 20 TO
000510*                                100 ENTRIES - OVERFLOW SEEN ON
000520*                                HEAVY TEST FILES.
000530*  11/03/98    DJA   Y2K-0098   YEAR 2000 REVIEW - NO DATE FIELDS
000540*                                ARE CARRIED BY THIS PROGRAM. NO
000550*                                CHANGES NEEDED.  SIGNED OFF PER
000560*                                EDP STANDARD Y2K CHECKLIST.
000570*  04/22/01    MPF   WO-01-0075 CORRECTED SNAPSHOT TO BUILD THE
000580*                                QUEUE-TEXT FIELDS IN SORTED
000590*                                ORDER - WAS SHOWING ARRIVAL.
000600*  08/14/03    MPF   WO-03-0119 NO FUNCTIONAL CHANGE - REFMT
000610*                                COMMENTS PER EDP STANDARDS.
000620*  02/19/04    MPF   WO-04-0031 FIXED TARGET-GATE CONDITION NAME IN
000630*                                2000/4000 - WAS TESTING AN UNDEFINED
000640*                                TARGET-EXISTS, NOT THE 88 UNDER
000650*                                ELEV-TARGET-SET.  CAR NEVER ADVANCED.
000660*  03/04       MPF   WO-04-0034 EDP STANDARDS REVIEW FLAGGED THIS
000670*                                PROGRAM AS HAVING NO PERFORM...THRU
000680*                                RANGE AND NO GO TO ANYWHERE IN THE
000690*                                PROCEDURE DIVISION - BOTH ARE HOUSE
000700*                                STANDARD FOR CONTROL FLOW OF THIS
000710*                                KIND.  REWORKED 0100 THRU 1000-ADD-
000720*                                STOP-REQUEST-EXIT AS A TRUE RANGE
000730*                                AND ADDED A GO TO OUT OF 0000-MAIN-
000740*                                LOGIC ON THE RECOGNIZED-COMMAND PATH.
000750*-------------------------------------------------------------
000760 ENVIRONMENT DIVISION.
000770 CONFIGURATION SECTION.
000780*    C01 CARRIES NO MEANING FOR THIS PROGRAM - THIS SUBPROGRAM
000790*    WRITES NO PRINTER OUTPUT OF ITS OWN - BUT IS CARRIED HERE
000800*    AS THE SHOP'S STANDARD SPECIAL-NAMES PARAGRAPH SO EVERY
000810*    PROGRAM IN THE SYSTEM COMPILES FROM THE SAME SKELETON.
000820 SPECIAL-NAMES.
000830     C01 IS TOP-OF-FORM.
000840*-------------------------------------------------------------
000850 DATA DIVISION.
000860 WORKING-STORAGE SECTION.
000870*
000880*    CAR STATE, THE TWO PENDING-STOP QUEUES AND THEIR COUNTS -
000890*    COPIED IN FROM WSELEVQU.CBL SO MAIN-PROGRAM AND THIS CALLED
000900*    SUBPROGRAM BUILD FROM THE SAME LAYOUT.
000910     COPY "WSELEVQU.CBL".
000920*
000930*    ONE-BYTE Y/N SWITCHES, EACH WITH ITS OWN 88 CONDITION-NAME -
000940*    TESTED THROUGH THE 88 EVERYWHERE BELOW RATHER THAN BY
000950*    COMPARING THE 77 ITSELF TO "Y", PER SHOP CONVENTION.
000960 77  WS-CMD-RECOGNIZED           PIC X(01) VALUE "N".
000970         88  CMD-RECOGNIZED          VALUE "Y".
000980 77  WS-VALIDATION-FAILED        PIC X(01) VALUE "N".
000990         88  VALIDATION-FAILED       VALUE "Y".
001000 77  WS-POP-FOUND                PIC X(01) VALUE "N".
001010         88  POP-FOUND               VALUE "Y".
001020 77  WS-SCAN-FOUND                PIC X(01) VALUE "N".
001030         88  SCAN-FOUND              VALUE "Y".
001040 77  WS-PEEK-UP-FOUND             PIC X(01) VALUE "N".
001050         88  PEEK-UP-FOUND           VALUE "Y".
001060 77  WS-PEEK-DOWN-FOUND           PIC X(01) VALUE "N".
001070         88  PEEK-DOWN-FOUND         VALUE "Y".
001080 77  WS-DUP-FOUND                 PIC X(01) VALUE "N".
001090         88  DUP-FOUND               VALUE "Y".
001100*
001110*    SUBSCRIPTS, LOOP COUNTERS AND ACCUMULATORS - ALL CARRIED
001120*    COMP SINCE NONE OF THEM IS EVER MOVED TO OR FROM A PRINTED
001130*    OR TRANSMITTED FIELD.
001140 77  WS-UP-IDX                   PIC 9(03) COMP VALUE ZERO.
001150 77  WS-DOWN-IDX                 PIC 9(03) COMP VALUE ZERO.
001160 77  WS-SCAN-IDX                 PIC 9(03) COMP VALUE ZERO.
001170 77  WS-UP-OUT-CT                PIC 9(03) COMP VALUE ZERO.
001180 77  WS-DOWN-OUT-CT               PIC 9(03) COMP VALUE ZERO.
001190 77  WS-TEXT-PTR                 PIC 9(03) COMP VALUE ZERO.
001200 77  WS-STEP-FLOORS-MOVED        PIC 9(04) COMP VALUE ZERO.
001210 77  WS-LAST-OUTPUT               PIC S9(03) COMP VALUE ZERO.
001220*
001230*    SCRATCH HOLDERS FOR THE FLOOR VALUE CURRENTLY UNDER SCAN,
001240*    THE PEEK CANDIDATES, AND THE IDLE TIE-BREAK DISTANCES.
001250 77  WS-SCAN-VALUE                PIC 9(02) VALUE ZERO.
001260 77  WS-QUEUE-ADD-FLOOR           PIC 9(02) VALUE ZERO.
001270 77  WS-PEEK-UP-VALUE             PIC 9(02) VALUE ZERO.
001280 77  WS-PEEK-DOWN-VALUE           PIC 9(02) VALUE ZERO.
001290 77  WS-PEEK-UP-DIST              PIC 9(02) COMP VALUE ZERO.
001300 77  WS-PEEK-DOWN-DIST            PIC 9(02) COMP VALUE ZERO.
001310*-------------------------------------------------------------
001320 LINKAGE SECTION.
001330*
001340*    THE COMMAND-IN/STATUS-OUT AREA PASSED BY MAIN-PROGRAM ON
001350*    EACH CALL - SEE LKELVCOM.CBL FOR THE FULL FIELD LIST.
001360     COPY "LKELVCOM.CBL".
001370*-------------------------------------------------------------
001380 PROCEDURE DIVISION USING LK-COMMAND-AREA LK-STATUS-AREA.
001390*
001400 0000-MAIN-LOGIC.
001410*    05/02/91 KRO - ADDED QUEUE/TARGET DISPATCH - WO-91-0147
001420*    03/04    MPF - ADDED GO TO/THRU RANGE PER EDP STANDARDS
001430*               REVIEW - WO-04-0034.  SEE NOTE AT 0000-BUILD-
001440*               SNAPSHOT BELOW AND AT 1000-ADD-STOP-REQUEST-EXIT.
001450     MOVE SPACES TO LK-ERR-MSG.
001460     MOVE "OK" TO LK-RESULT.
001470     MOVE ZERO TO LK-FLOORS-MOVED.
001480     MOVE "N" TO WS-CMD-RECOGNIZED.
001490*
001500     IF LK-CMD-CODE = "REQUEST "
001510        MOVE "Y" TO WS-CMD-RECOGNIZED
001520        PERFORM 0100-VALIDATE-REQUEST-CMD
001530                 THRU 1000-ADD-STOP-REQUEST-EXIT.
001540*
001550     IF LK-CMD-CODE = "STEP    "
001560        MOVE "Y" TO WS-CMD-RECOGNIZED
001570        PERFORM 0200-VALIDATE-STEP-CMD.
001580*
001590*    RESET AND STATUS NEED NO VALIDATION PARAGRAPH OF THEIR OWN -
001600*    RESET TAKES NO PARAMETERS AND STATUS ONLY ASKS FOR THE
001610*    SNAPSHOT THAT RUNS UNCONDITIONALLY AT 0000-BUILD-SNAPSHOT.
001620     IF LK-CMD-CODE = "RESET   "
001630        MOVE "Y" TO WS-CMD-RECOGNIZED
001640        PERFORM 3000-RESET-ELEVATOR-STATE.
001650*
001660     IF LK-CMD-CODE = "STATUS  "
001670        MOVE "Y" TO WS-CMD-RECOGNIZED.
001680*
001690*    A RECOGNIZED COMMAND SKIPS STRAIGHT PAST THE REJECT LINES
001700*    BELOW AND ON INTO THE SNAPSHOT BUILD - WO-04-0034.
001710     IF CMD-RECOGNIZED
001720        GO TO 0000-BUILD-SNAPSHOT.
001730*
001740*    FALLS THROUGH TO HERE ONLY WHEN NONE OF THE FOUR COMMAND
001750*    TESTS ABOVE MATCHED - CMD-RECOGNIZED IS STILL "N".
001760     MOVE "ER" TO LK-RESULT.
001770     MOVE "unknown command" TO LK-ERR-MSG.
001780*
001790 0000-BUILD-SNAPSHOT.
001800*    EVERY PATH THROUGH 0000-MAIN-LOGIC - ACCEPTED OR REJECTED -
001810*    CONVERGES HERE SO THE CALLER ALWAYS GETS A FRESH SNAPSHOT.
001820     PERFORM 4000-BUILD-STATUS-SNAPSHOT.
001830*
001840*    THIS IS A CALLED SUBPROGRAM - EXIT PROGRAM RETURNS CONTROL
001850*    TO ELEVATOR-DISPATCH-SYSTEM.  THE STOP RUN BELOW CAN NEVER
001860*    BE REACHED AND IS CARRIED ONLY AS THE SHOP'S STANDARD
001870*    PROCEDURE DIVISION FOOTER.
001880     EXIT PROGRAM.
001890*
001900     STOP RUN.
001910*-------------------------------------------------------------
001920*    REQUEST VALIDATION - RULES V1, V2, V3, THEN THE RULE Q1
001930*    QUEUE-ADD STEP.  03/04 MPF - 0100 NOW FALLS STRAIGHT THROUGH
001940*    INTO 1000-ADD-STOP-REQUEST WHEN THE COMMAND IS GOOD, AND
001950*    GOES TO 1000-ADD-STOP-REQUEST-EXIT WHEN IT IS NOT, SO THE
001960*    CALLER CAN PERFORM THE WHOLE RANGE IN ONE STATEMENT - SEE
001970*    0000-MAIN-LOGIC - WO-04-0034.
001980 0100-VALIDATE-REQUEST-CMD.
001990     MOVE "N" TO WS-VALIDATION-FAILED.
002000*
002010*    RULE V1 - THE FLOOR NUMBER ON A REQUEST MUST NOT BE
002020*    NEGATIVE.  LK-CMD-FLOOR-SGN IS TESTED RATHER THAN
002030*    LK-CMD-FLOOR ITSELF SINCE THE UNSIGNED FIELD CANNOT CARRY
002040*    A SIGN - SEE THE 02/11/94 JDP CHANGE-LOG ENTRY ABOVE.
002050     IF LK-CMD-FLOOR-SGN IS NEGATIVE
002060        MOVE "ER" TO LK-RESULT
002070        MOVE "floor cannot be negative" TO LK-ERR-MSG
002080        MOVE "Y" TO WS-VALIDATION-FAILED.
002090*
002100*    RULE V2 - THE FLOOR MUST NOT EXCEED THE BUILDING'S TOP
002110*    FLOOR, ELEV-MAX-FLOOR (SEE WSELEVQU.CBL) - ONLY CHECKED
002120*    WHEN V1 HAS NOT ALREADY REJECTED THE COMMAND.
002130     IF NOT VALIDATION-FAILED
002140        IF LK-CMD-FLOOR > ELEV-MAX-FLOOR
002150           MOVE "ER" TO LK-RESULT
002160           MOVE "floor cannot exceed max floor" TO LK-ERR-MSG
002170           MOVE "Y" TO WS-VALIDATION-FAILED.
002180*
002190*    RULE V3 - THE DIRECTION CODE MUST BE "U" OR "D" - ANY
002200*    OTHER VALUE (INCLUDING SPACES) IS REJECTED.
002210     IF NOT VALIDATION-FAILED
002220        IF LK-CMD-DIR NOT = "U" AND LK-CMD-DIR NOT = "D"
002230           MOVE "ER" TO LK-RESULT
002240           MOVE "direction must be -1 or 1" TO LK-ERR-MSG
002250           MOVE "Y" TO WS-VALIDATION-FAILED.
002260*
002270*    A FAILED VALIDATION JUMPS PAST THE QUEUE-ADD BELOW AND ON
002280*    TO THE EXIT PARAGRAPH, SAME AS IF THE RANGE HAD ALWAYS
002290*    ENDED HERE - WO-04-0034.
002300     IF VALIDATION-FAILED
002310        GO TO 1000-ADD-STOP-REQUEST-EXIT.
002320*-------------------------------------------------------------
002330*    ADD A VALIDATED STOP REQUEST TO THE PROPER QUEUE - RULE Q1
002340*    REACHED BY FALL-THROUGH FROM 0100 ABOVE WHEN THE COMMAND
002350*    VALIDATES CLEAN - NOT BY A SEPARATE PERFORM OF ITS OWN.
002360*    1000 MUST STAY THE NEXT PARAGRAPH AFTER 0100 IN THE SOURCE
002370*    FOR THE FALL-THROUGH TO LAND HERE - WO-04-0034.
002380 1000-ADD-STOP-REQUEST.
002390     IF LK-CMD-DIR = "U"
002400        MOVE LK-CMD-FLOOR TO WS-QUEUE-ADD-FLOOR
002410        PERFORM 1100-QUEUE-ADD-UP.
002420*
002430     IF LK-CMD-DIR = "D"
002440        MOVE LK-CMD-FLOOR TO WS-QUEUE-ADD-FLOOR
002450        PERFORM 1100-QUEUE-ADD-DOWN.
002460*
002470*    COMMON EXIT FOR THE 0100 THRU 1000 RANGE - BOTH THE
002480*    VALIDATION-FAILED GO TO ABOVE AND THE NORMAL FALL-THROUGH
002490*    OFF THE BOTTOM OF 1000 LAND HERE - WO-04-0034.
002500 1000-ADD-STOP-REQUEST-EXIT.
002510     EXIT.
002520*-------------------------------------------------------------
002530*    STEP VALIDATION - RULE V4, THEN THE ONE-STEP ADVANCE LOOP
002540*    A STEP COMMAND ASKS THE CAR TO SIMULATE LK-CMD-STEPS TICKS
002550*    OF ELAPSED TIME, ONE PARAGRAPH-CALL PER TICK, AND REPORT
002560*    BACK HOW MANY FLOORS IT ACTUALLY MOVED OVER THOSE TICKS.
002570 0200-VALIDATE-STEP-CMD.
002580     MOVE "N" TO WS-VALIDATION-FAILED.
002590*
002600*    RULE V4 - STEPS MUST BE A POSITIVE COUNT; ZERO OR NEGATIVE
002610*    IS REJECTED THE SAME AS A MALFORMED REQUEST COMMAND.
002620     IF LK-CMD-STEPS < 1
002630        MOVE "ER" TO LK-RESULT
002640        MOVE "steps must be at least 1" TO LK-ERR-MSG
002650        MOVE "Y" TO WS-VALIDATION-FAILED.
002660*
002670*    WS-STEP-FLOORS-MOVED ACCUMULATES ACROSS THE WHOLE TIMES
002680*    LOOP BELOW - 2000 BUMPS IT BY ONE EACH TICK THE CAR ACTUALLY
002690*    CHANGES FLOOR, SO A TICK SPENT IDLE AT THE TARGET DOES NOT
002700*    COUNT.
002710     IF NOT VALIDATION-FAILED
002720        MOVE ZERO TO WS-STEP-FLOORS-MOVED
002730        PERFORM 2000-PERFORM-ONE-STEP LK-CMD-STEPS TIMES
002740        MOVE WS-STEP-FLOORS-MOVED TO LK-FLOORS-MOVED.
002750*-------------------------------------------------------------
002760*    DUPLICATE-SUPPRESSED INSERT TO THE UP QUEUE - RULE Q1
002770*    RULE Q1 FORBIDS TWO ENTRIES FOR THE SAME FLOOR ON THE SAME
002780*    QUEUE - A REPEAT REQUEST FOR A FLOOR ALREADY WAITING IS A
002790*    SILENT NO-OP, NOT AN ERROR.
002800 1100-QUEUE-ADD-UP.
002810*    THE TABLE IS NOT KEPT IN FLOOR ORDER ON INSERT - ENTRIES ARE
002820*    APPENDED AT ELEV-UP-QUEUE-CT AND THE ORDER IS SORTED OUT
002830*    LATER BY 2152-FIND-MIN-UP-ENTRY WHEN A TARGET IS PICKED.
002840     MOVE "N" TO WS-DUP-FOUND.
002850     PERFORM 1110-CHECK-UP-DUP
002860         VARYING WS-UP-IDX FROM 1 BY 1
002870         UNTIL WS-UP-IDX > ELEV-UP-QUEUE-CT.
002880*
002890*    RULE Q1 - A FLOOR ALREADY QUEUED DOES NOT GET A SECOND
002900*    ENTRY.  WITHOUT THIS CHECK A REPEATED CALL BUTTON WOULD
002910*    BLOAT THE TABLE AND THROW OFF THE NEAREST-FLOOR SCAN IN 2152.
002920     IF NOT DUP-FOUND
002930        ADD 1 TO ELEV-UP-QUEUE-CT
002940        MOVE WS-QUEUE-ADD-FLOOR
002950                     TO ELEV-UP-QUEUE-FLOOR(ELEV-UP-QUEUE-CT).
002960*
002970 1110-CHECK-UP-DUP.
002980*    ONE PASS OF THE VARYING LOOP ABOVE - TESTS ONE TABLE SLOT
002990*    AGAINST THE FLOOR BEING ADDED AND SETS THE 88 ON A HIT.
003000     IF ELEV-UP-QUEUE-FLOOR(WS-UP-IDX) = WS-QUEUE-ADD-FLOOR
003010        MOVE "Y" TO WS-DUP-FOUND.
003020*-------------------------------------------------------------
003030*    DUPLICATE-SUPPRESSED INSERT TO THE DOWN QUEUE - RULE Q1
003040*    MIRROR OF 1100-QUEUE-ADD-UP ABOVE FOR THE DOWN SIDE.
003050 1100-QUEUE-ADD-DOWN.
003060     MOVE "N" TO WS-DUP-FOUND.
003070     PERFORM 1130-CHECK-DOWN-DUP
003080         VARYING WS-DOWN-IDX FROM 1 BY 1
003090         UNTIL WS-DOWN-IDX > ELEV-DOWN-QUEUE-CT.
003100*
003110     IF NOT DUP-FOUND
003120        ADD 1 TO ELEV-DOWN-QUEUE-CT
003130        MOVE WS-QUEUE-ADD-FLOOR TO
003140             ELEV-DOWN-QUEUE-FLOOR(ELEV-DOWN-QUEUE-CT).
003150*
003160 1130-CHECK-DOWN-DUP.
003170*    MIRROR OF 1110-CHECK-UP-DUP - ONE PASS OF THE VARYING LOOP
003180*    IN 1100-QUEUE-ADD-DOWN, TESTED AGAINST THE DOWN TABLE.
003190     IF ELEV-DOWN-QUEUE-FLOOR(WS-DOWN-IDX) = WS-QUEUE-ADD-FLOOR
003200        MOVE "Y" TO WS-DUP-FOUND.
003210*-------------------------------------------------------------
003220*    ONE SIMULATION TICK - RULES S1 THROUGH S5
003230*    S1/S5 - IF NO TARGET IS SET, PICK ONE BEFORE MOVING.  S2 -
003240*    IF A TARGET IS SET AND NOT YET REACHED, MOVE ONE FLOOR
003250*    TOWARD IT.  S3 - ON ARRIVAL, CLEAR THE TARGET AND IMMEDIATELY
003260*    SELECT THE NEXT ONE IN THE SAME TICK, SO THE JUST-COMPLETED
003270*    TRAVEL'S DIRECTION IS STILL IN ELEV-DIRECTION WHEN 2100 RUNS
003280*    ITS T1/T2 DIRECTIONAL TEST.  S4 - WITH NOTHING LEFT TO SERVE,
003290*    THE CAR GOES IDLE.
003300 2000-PERFORM-ONE-STEP.
003310     IF NOT ELEV-TARGET-EXISTS
003320        PERFORM 2100-SELECT-NEXT-TARGET.
003330*
003340     IF ELEV-TARGET-EXISTS
003350        IF ELEV-CURRENT-FLOOR NOT = ELEV-ACTIVE-TARGET
003360           PERFORM 2050-MOVE-ONE-FLOOR
003370           ADD 1 TO WS-STEP-FLOORS-MOVED.
003380*
003390     IF ELEV-TARGET-EXISTS
003400        IF ELEV-CURRENT-FLOOR = ELEV-ACTIVE-TARGET
003410           MOVE "N" TO ELEV-TARGET-SET
003420           PERFORM 2100-SELECT-NEXT-TARGET.
003430*
003440     IF NOT ELEV-TARGET-EXISTS
003450        MOVE 0 TO ELEV-DIRECTION.
003460*-------------------------------------------------------------
003470*    MOVE ONE FLOOR TOWARD THE ACTIVE TARGET - RULE S2
003480*    SETS ELEV-DIRECTION FROM THE SIGN OF THE COMPARE SO THE
003490*    DIRECTIONAL-SCAN LOGIC IN 2100 ALWAYS SEES AN UP-TO-DATE
003500*    DIRECTION, NOT JUST THE CURRENT FLOOR.
003510 2050-MOVE-ONE-FLOOR.
003520*    RULE S2 - ONE FLOOR PER TICK, NEVER A JUMP, AND ELEV-DIRECTION
003530*    IS SET HERE FROM THE MOVE ITSELF SO IT ALWAYS REFLECTS THE
003540*    TRAVEL THAT JUST HAPPENED, NOT THE TRAVEL ABOUT TO HAPPEN.
003550     IF ELEV-CURRENT-FLOOR < ELEV-ACTIVE-TARGET
003560        MOVE 1 TO ELEV-DIRECTION
003570        ADD 1 TO ELEV-CURRENT-FLOOR.
003580*
003590     IF ELEV-CURRENT-FLOOR > ELEV-ACTIVE-TARGET
003600        MOVE -1 TO ELEV-DIRECTION
003610        SUBTRACT 1 FROM ELEV-CURRENT-FLOOR.
003620*-------------------------------------------------------------
003630*    PICK THE NEXT TARGET - RULES T1, T2, T3
003640 2100-SELECT-NEXT-TARGET.
003650*    RULE T1 - A CAR ALREADY MOVING KEEPS ITS OWN DIRECTION'S
003660*    QUEUE FIRST.  RULE T2 - IF THAT QUEUE IS EMPTY, FALL BACK
003670*    TO THE OPPOSITE QUEUE RATHER THAN GO IDLE WITH WORK WAITING.
003680*    THIS PARAGRAPH IS ENTERED BY A PLAIN PERFORM, NOT A THRU
003690*    RANGE - IT IS CALLED FROM THREE DIFFERENT PLACES (2000,
003700*    2154, AND 2164), SO A FALL-THROUGH RANGE HERE WOULD RISK
003710*    RUNNING THE SAME POP LOGIC TWICE - WO-04-0034 REVIEW NOTE.
003720     IF ELEV-DIR-UP
003730        PERFORM 2150-POP-UP-QUEUE-TARGET
003740        IF NOT POP-FOUND
003750           PERFORM 2160-POP-DOWN-QUEUE-TARGET.
003760*
003770     IF ELEV-DIR-DOWN
003780        PERFORM 2160-POP-DOWN-QUEUE-TARGET
003790        IF NOT POP-FOUND
003800           PERFORM 2150-POP-UP-QUEUE-TARGET.
003810*
003820*    RULE T3 - AN IDLE CAR HAS NO DIRECTION OF ITS OWN TO
003830*    PREFER, SO IT PEEKS BOTH QUEUES AND TAKES THE NEARER CALL.
003840     IF ELEV-DIR-IDLE
003850        PERFORM 2190-PEEK-IDLE-TARGET.
003860*-------------------------------------------------------------
003870*    POP THE UP QUEUE FOR A TARGET - RULES Q2, T4
003880*    Q2 SAYS THE CAR SERVES THE NEAREST WAITING FLOOR IN ITS
003890*    DIRECTION OF TRAVEL FIRST, NOT FIRST-COME-FIRST-SERVED, SO
003900*    2152 SCANS FOR THE LOWEST UP-QUEUE FLOOR EVERY TIME RATHER
003910*    THAN WALKING THE TABLE IN INSERTION ORDER.
003920 2150-POP-UP-QUEUE-TARGET.
003930*    FINDS THE NEAREST UP-QUEUE CANDIDATE, THEN HANDS IT TO
003940*    2154-UP-POP-STEP TO DECIDE WHETHER IT ACTUALLY BECOMES THE
003950*    TARGET OR GETS REQUEUED - SEE RULE T4 AT 2154 BELOW.
003960     MOVE "N" TO WS-POP-FOUND.
003970     PERFORM 2152-FIND-MIN-UP-ENTRY.
003980     PERFORM 2154-UP-POP-STEP
003990         UNTIL POP-FOUND OR NOT SCAN-FOUND.
004000*
004010 2152-FIND-MIN-UP-ENTRY.
004020*    LINEAR SCAN OF THE WHOLE UP TABLE - NO SORT IS KEPT ON THE
004030*    QUEUE ITSELF, SINCE ENTRIES ARE REMOVED AS SOON AS THEY ARE
004040*    POPPED AND THE TABLE RUNS AT MOST ELEV-MAX-FLOOR+1 DEEP.
004050     MOVE "N" TO WS-SCAN-FOUND.
004060     PERFORM 2153-CHECK-MIN-UP-ENTRY
004070         VARYING WS-UP-IDX FROM 1 BY 1
004080         UNTIL WS-UP-IDX > ELEV-UP-QUEUE-CT.
004090*
004100 2153-CHECK-MIN-UP-ENTRY.
004110*    FIRST ENTRY SEEN BECOMES THE CANDIDATE; EVERY ENTRY AFTER
004120*    REPLACES IT ONLY IF STRICTLY LOWER - TIES KEEP THE EARLIER
004130*    (ALREADY-CANDIDATE) SLOT, WHICH IS IMMATERIAL SINCE Q1
004140*    NEVER LETS TWO ENTRIES SHARE A FLOOR.
004150     IF NOT SCAN-FOUND
004160        MOVE "Y" TO WS-SCAN-FOUND
004170        MOVE WS-UP-IDX TO WS-SCAN-IDX
004180        MOVE ELEV-UP-QUEUE-FLOOR(WS-UP-IDX) TO WS-SCAN-VALUE
004190     ELSE
004200        IF ELEV-UP-QUEUE-FLOOR(WS-UP-IDX) < WS-SCAN-VALUE
004210           MOVE WS-UP-IDX TO WS-SCAN-IDX
004220           MOVE ELEV-UP-QUEUE-FLOOR(WS-UP-IDX) TO WS-SCAN-VALUE.
004230*
004240 2154-UP-POP-STEP.
004250*    RULE T4, THREE-WAY TEST AGAINST WHERE THE CAR SITS NOW.
004260     IF WS-SCAN-VALUE > ELEV-CURRENT-FLOOR
004270*        THE NEAREST UP-QUEUE FLOOR IS STILL AHEAD OF THE CAR -
004280*        TAKE IT AS THE NEW TARGET AND REMOVE IT FROM THE QUEUE.
004290        MOVE WS-SCAN-VALUE TO ELEV-ACTIVE-TARGET
004300        MOVE "Y" TO ELEV-TARGET-SET
004310        MOVE "Y" TO WS-POP-FOUND
004320        PERFORM 2157-REMOVE-UP-ENTRY.
004330*
004340     IF WS-SCAN-VALUE < ELEV-CURRENT-FLOOR
004350*        THIS UP-REQUEST WAS MADE BEHIND THE CAR - IT CANNOT BE
004360*        SERVED GOING UP, SO REQUEUE IT ONTO THE DOWN SIDE AND
004370*        TRY AGAIN ON THE NEXT PASS (FALL-THROUGH TO 2152 BELOW).
004380        MOVE WS-SCAN-VALUE TO WS-QUEUE-ADD-FLOOR
004390        PERFORM 2157-REMOVE-UP-ENTRY
004400        PERFORM 1100-QUEUE-ADD-DOWN.
004410*
004420     IF WS-SCAN-VALUE = ELEV-CURRENT-FLOOR
004430*        THE CAR IS ALREADY SITTING ON THIS FLOOR - NOTHING TO
004440*        DRIVE TO, JUST DROP THE ENTRY AND RESCAN.
004450        PERFORM 2157-REMOVE-UP-ENTRY.
004460*
004470*    SAME RESCAN DISCIPLINE AS 2164 BELOW - KEEP TRYING UNTIL A
004480*    CANDIDATE ACTUALLY BECOMES THE TARGET OR THE TABLE RUNS DRY.
004490     IF NOT POP-FOUND
004500        PERFORM 2152-FIND-MIN-UP-ENTRY.
004510*
004520 2157-REMOVE-UP-ENTRY.
004530*    CLOSE THE GAP LEFT BY THE POPPED/REQUEUED ENTRY SO THE
004540*    TABLE STAYS PACKED FROM SUBSCRIPT 1 - NO HOLES, NO FLAGS.
004550     PERFORM 2158-SHIFT-UP-ENTRY
004560         VARYING WS-UP-IDX FROM WS-SCAN-IDX BY 1
004570         UNTIL WS-UP-IDX >= ELEV-UP-QUEUE-CT.
004580     SUBTRACT 1 FROM ELEV-UP-QUEUE-CT.
004590*
004600 2158-SHIFT-UP-ENTRY.
004610*    PERFORMED VARYING BY 2157 FOR EVERY SUBSCRIPT FROM THE
004620*    REMOVED ENTRY TO THE END OF THE TABLE - EACH CALL SLIDES
004630*    ONE ENTRY DOWN ONE SLOT.
004640     MOVE ELEV-UP-QUEUE-FLOOR(WS-UP-IDX + 1)
004650                          TO ELEV-UP-QUEUE-FLOOR(WS-UP-IDX).
004660*-------------------------------------------------------------
004670*    POP THE DOWN QUEUE FOR A TARGET - RULES Q2, T4
004680*    MIRROR IMAGE OF THE UP-QUEUE CHAIN ABOVE - HERE THE
004690*    NEAREST CANDIDATE IS THE HIGHEST DOWN-QUEUE FLOOR, SINCE
004700*    A DOWN-BOUND CAR IS WORKING FROM THE TOP DOWN.
004710 2160-POP-DOWN-QUEUE-TARGET.
004720*    MIRROR OF 2150-POP-UP-QUEUE-TARGET FOR THE DOWN SIDE - RULE
004730*    Q2 APPLIES HERE THE SAME WAY, EXCEPT "NEAREST" MEANS THE
004740*    HIGHEST QUEUED FLOOR SINCE THE CAR IS TRAVELING DOWNWARD.
004750     MOVE "N" TO WS-POP-FOUND.
004760     PERFORM 2162-FIND-MAX-DOWN-ENTRY.
004770     PERFORM 2164-DOWN-POP-STEP
004780         UNTIL POP-FOUND OR NOT SCAN-FOUND.
004790*
004800 2162-FIND-MAX-DOWN-ENTRY.
004810*    MIRROR OF 2152-FIND-MIN-UP-ENTRY - LINEAR SCAN OF THE WHOLE
004820*    DOWN TABLE LOOKING FOR THE HIGHEST QUEUED FLOOR.
004830     MOVE "N" TO WS-SCAN-FOUND.
004840     PERFORM 2163-CHECK-MAX-DOWN-ENTRY
004850         VARYING WS-DOWN-IDX FROM 1 BY 1
004860         UNTIL WS-DOWN-IDX > ELEV-DOWN-QUEUE-CT.
004870*
004880 2163-CHECK-MAX-DOWN-ENTRY.
004890*    SAME FIRST-THEN-REPLACE-IF-BETTER PATTERN AS 2153, BUT
004900*    LOOKING FOR THE HIGHEST FLOOR INSTEAD OF THE LOWEST.
004910     IF NOT SCAN-FOUND
004920        MOVE "Y" TO WS-SCAN-FOUND
004930        MOVE WS-DOWN-IDX TO WS-SCAN-IDX
004940        MOVE ELEV-DOWN-QUEUE-FLOOR(WS-DOWN-IDX) TO
004950             WS-SCAN-VALUE
004960     ELSE
004970        IF ELEV-DOWN-QUEUE-FLOOR(WS-DOWN-IDX) > WS-SCAN-VALUE
004980           MOVE WS-DOWN-IDX TO WS-SCAN-IDX
004990           MOVE ELEV-DOWN-QUEUE-FLOOR(WS-DOWN-IDX) TO
005000                WS-SCAN-VALUE.
005010*
005020 2164-DOWN-POP-STEP.
005030*    RULE T4 AGAIN, MIRRORED FOR THE DOWN DIRECTION.
005040     IF WS-SCAN-VALUE < ELEV-CURRENT-FLOOR
005050*        STILL BELOW THE CAR - A VALID DOWN TARGET.
005060        MOVE WS-SCAN-VALUE TO ELEV-ACTIVE-TARGET
005070        MOVE "Y" TO ELEV-TARGET-SET
005080        MOVE "Y" TO WS-POP-FOUND
005090        PERFORM 2167-REMOVE-DOWN-ENTRY.
005100*
005110     IF WS-SCAN-VALUE > ELEV-CURRENT-FLOOR
005120*        REQUEST WAS ABOVE THE CAR - NOT SERVICEABLE GOING
005130*        DOWN, SO REQUEUE IT TO THE UP SIDE AND RESCAN.
005140        MOVE WS-SCAN-VALUE TO WS-QUEUE-ADD-FLOOR
005150        PERFORM 2167-REMOVE-DOWN-ENTRY
005160        PERFORM 1100-QUEUE-ADD-UP.
005170*
005180     IF WS-SCAN-VALUE = ELEV-CURRENT-FLOOR
005190*        SAME GROUND-FLOOR CASE AS 2154 - DROP AND RESCAN.
005200        PERFORM 2167-REMOVE-DOWN-ENTRY.
005210*
005220*    A SAME-FLOOR OR REQUEUED ENTRY LEFT WS-POP-FOUND UNSET -
005230*    RESCAN FOR THE NEXT CANDIDATE RATHER THAN GIVE UP.
005240     IF NOT POP-FOUND
005250        PERFORM 2162-FIND-MAX-DOWN-ENTRY.
005260*
005270 2167-REMOVE-DOWN-ENTRY.
005280*    SAME PACKED-TABLE SHIFT AS 2157, DOWN-QUEUE SIDE.  ENTERED
005290*    FROM BOTH THE REQUEUE-TO-UP AND THE GROUND-FLOOR-DROP PATHS
005300*    ABOVE, SO IT KNOWS NOTHING ABOUT WHY THE ENTRY IS LEAVING.
005310     PERFORM 2168-SHIFT-DOWN-ENTRY
005320         VARYING WS-DOWN-IDX FROM WS-SCAN-IDX BY 1
005330         UNTIL WS-DOWN-IDX >= ELEV-DOWN-QUEUE-CT.
005340     SUBTRACT 1 FROM ELEV-DOWN-QUEUE-CT.
005350*
005360 2168-SHIFT-DOWN-ENTRY.
005370*    MIRROR OF 2158 - SLIDES EACH SUBSEQUENT DOWN-QUEUE ENTRY
005380*    BACK ONE SLOT TO CLOSE THE GAP.
005390     MOVE ELEV-DOWN-QUEUE-FLOOR(WS-DOWN-IDX + 1)
005400                        TO ELEV-DOWN-QUEUE-FLOOR(WS-DOWN-IDX).
005410*-------------------------------------------------------------
005420*    IDLE NEAREST-FIRST PEEK, NO REMOVAL - RULE T3
005430*    06/30/91 KRO - FIXED TIE-BREAK TO PREFER UP - WO-91-0188
005440 2190-PEEK-IDLE-TARGET.
005450*    FIRST FIND THE NEAREST CANDIDATE ON EACH SIDE WITHOUT
005460*    REMOVING ANYTHING - THE ACTUAL POP HAPPENS BELOW ONCE WE
005470*    KNOW WHICH DIRECTION THE CAR IS GOING TO MOVE IN.
005480     MOVE "N" TO WS-PEEK-UP-FOUND.
005490     PERFORM 2192-PEEK-UP-ENTRY
005500         VARYING WS-UP-IDX FROM 1 BY 1
005510         UNTIL WS-UP-IDX > ELEV-UP-QUEUE-CT.
005520*
005530     MOVE "N" TO WS-PEEK-DOWN-FOUND.
005540     PERFORM 2194-PEEK-DOWN-ENTRY
005550         VARYING WS-DOWN-IDX FROM 1 BY 1
005560         UNTIL WS-DOWN-IDX > ELEV-DOWN-QUEUE-CT.
005570*
005580*    BOTH SIDES HAVE A WAITING CALL - BREAK THE TIE BY DISTANCE,
005590*    PER THE 06/30/91 KRO FIX NOTED ABOVE.  ONLY ONE SIDE
005600*    WAITING MEANS NO TIE TO BREAK - SERVE IT OUTRIGHT.
005610     IF PEEK-UP-FOUND
005620        IF PEEK-DOWN-FOUND
005630           PERFORM 2196-CHOOSE-NEARER-CANDIDATE
005640        ELSE
005650           PERFORM 2150-POP-UP-QUEUE-TARGET.
005660*
005670     IF NOT PEEK-UP-FOUND
005680        IF PEEK-DOWN-FOUND
005690           PERFORM 2160-POP-DOWN-QUEUE-TARGET.
005700*
005710*    AN IDLE CAR ONLY ANSWERS CALLS AHEAD OF ITS OWN FLOOR IN
005720*    EACH DIRECTION - A CALL BEHIND WOULD REQUIRE BACKING UP,
005730*    WHICH RULE T3 DOES NOT ALLOW FROM A STANDING START.
005740 2192-PEEK-UP-ENTRY.
005750*    ONE PASS OF THE VARYING LOOP IN 2190 - THIS PARAGRAPH ONLY
005760*    READS ELEV-UP-QUEUE-FLOOR, IT NEVER POPS OR SHIFTS THE
005770*    TABLE, SO AN IDLE CAR'S PEEK NEVER DISTURBS THE QUEUE THAT
005780*    2150-POP-UP-QUEUE-TARGET WILL WALK ON THE NEXT CALL.
005790     IF ELEV-UP-QUEUE-FLOOR(WS-UP-IDX) > ELEV-CURRENT-FLOOR
005800        IF NOT PEEK-UP-FOUND
005810           MOVE "Y" TO WS-PEEK-UP-FOUND
005820           MOVE ELEV-UP-QUEUE-FLOOR(WS-UP-IDX) TO
005830                WS-PEEK-UP-VALUE
005840        ELSE
005850           IF ELEV-UP-QUEUE-FLOOR(WS-UP-IDX) < WS-PEEK-UP-VALUE
005860              MOVE ELEV-UP-QUEUE-FLOOR(WS-UP-IDX) TO
005870                   WS-PEEK-UP-VALUE.
005880*
005890 2194-PEEK-DOWN-ENTRY.
005900*    MIRROR OF 2192 - NEAREST DOWN-QUEUE FLOOR BELOW CURRENT.
005910*    SAME READ-ONLY DISCIPLINE - THE DOWN TABLE IS LEFT UNTOUCHED
005920*    UNTIL A DIRECTION IS ACTUALLY CHOSEN IN 2196 BELOW.
005930     IF ELEV-DOWN-QUEUE-FLOOR(WS-DOWN-IDX) < ELEV-CURRENT-FLOOR
005940        IF NOT PEEK-DOWN-FOUND
005950           MOVE "Y" TO WS-PEEK-DOWN-FOUND
005960           MOVE ELEV-DOWN-QUEUE-FLOOR(WS-DOWN-IDX) TO
005970                WS-PEEK-DOWN-VALUE
005980        ELSE
005990           IF ELEV-DOWN-QUEUE-FLOOR(WS-DOWN-IDX) >
006000              WS-PEEK-DOWN-VALUE
006010              MOVE ELEV-DOWN-QUEUE-FLOOR(WS-DOWN-IDX) TO
006020                   WS-PEEK-DOWN-VALUE.
006030*
006040 2196-CHOOSE-NEARER-CANDIDATE.
006050*    DISTANCE COMPARE, NOT FLOOR COMPARE - THE UP CANDIDATE IS
006060*    ABOVE THE CAR AND THE DOWN CANDIDATE IS BELOW IT, SO WE
006070*    MEASURE HOW FAR EACH ONE IS FROM ELEV-CURRENT-FLOOR.
006080     COMPUTE WS-PEEK-UP-DIST =
006090             WS-PEEK-UP-VALUE - ELEV-CURRENT-FLOOR.
006100     COMPUTE WS-PEEK-DOWN-DIST =
006110             ELEV-CURRENT-FLOOR - WS-PEEK-DOWN-VALUE.
006120*
006130*    ON AN EXACT TIE THE UP SIDE WINS - THE "NOT >" TEST BELOW
006140*    IS THE WHOLE OF THE KRO TIE-BREAK FIX.
006150     IF WS-PEEK-UP-DIST NOT > WS-PEEK-DOWN-DIST
006160        PERFORM 2150-POP-UP-QUEUE-TARGET
006170     ELSE
006180        PERFORM 2160-POP-DOWN-QUEUE-TARGET.
006190*-------------------------------------------------------------
006200*    RESTORE GROUND STATE - RULE R1
006210*    A RESET COMMAND WIPES THE CAR BACK TO FLOOR ZERO, IDLE,
006220*    NO TARGET, AND BOTH QUEUES EMPTY - AS IF THE RUN HAD JUST
006230*    STARTED.  THE TABLE AREAS ARE ZEROED AS WELL AS THE COUNTS
006240*    SO NO STALE ENTRY CAN REAPPEAR IF THE COUNT IS EVER
006250*    MISHANDLED DOWNSTREAM.
006260 3000-RESET-ELEVATOR-STATE.
006270     MOVE 0 TO ELEV-CURRENT-FLOOR.
006280     MOVE 0 TO ELEV-DIRECTION.
006290     MOVE "N" TO ELEV-TARGET-SET.
006300     MOVE 0 TO ELEV-ACTIVE-TARGET.
006310     MOVE ZEROS TO ELEV-UP-QUEUE-TABLE-AREA-R.
006320     MOVE ZEROS TO ELEV-DOWN-QUEUE-TABLE-AREA-R.
006330     MOVE 0 TO ELEV-UP-QUEUE-CT.
006340     MOVE 0 TO ELEV-DOWN-QUEUE-CT.
006350*-------------------------------------------------------------
006360*    BUILD THE OUTGOING STATUS SNAPSHOT
006370*    04/22/01 MPF - QUEUE TEXT NOW BUILT SORTED - WO-01-0075
006380*    THIS PARAGRAPH ASSEMBLES EVERY FIELD THE CALLER NEEDS TO
006390*    WRITE ONE STATUS-FILE DETAIL LINE - CURRENT FLOOR, THE
006400*    DIRECTION WORD, THE ACTIVE TARGET (OR "--" IF NONE), AND
006410*    THE TWO QUEUE-TEXT STRINGS BUILT BELOW.
006420 4000-BUILD-STATUS-SNAPSHOT.
006430     MOVE ELEV-CURRENT-FLOOR TO LK-FLOOR.
006440*
006450     IF ELEV-DIR-UP
006460        MOVE "UP  " TO LK-DIR-WORD.
006470     IF ELEV-DIR-DOWN
006480        MOVE "DOWN" TO LK-DIR-WORD.
006490     IF ELEV-DIR-IDLE
006500        MOVE "IDLE" TO LK-DIR-WORD.
006510*
006520     IF ELEV-TARGET-EXISTS
006530        MOVE ELEV-ACTIVE-TARGET TO LK-TARGET
006540     ELSE
006550        MOVE "--" TO LK-TARGET.
006560*
006570     PERFORM 4100-BUILD-UP-QUEUE-TEXT.
006580     PERFORM 4200-BUILD-DOWN-QUEUE-TEXT.
006590*-------------------------------------------------------------
006600*    RENDER THE UP QUEUE AS A SPACE-SEPARATED, ASCENDING TEXT
006610*    STRING - WO-01-0075.  EACH ENTRY IS FOUND BY RESCANNING
006620*    THE TABLE FOR THE SMALLEST VALUE STILL GREATER THAN THE
006630*    LAST ONE WRITTEN, SINCE THE TABLE ITSELF IS NOT KEPT IN
006640*    SORTED ORDER.
006650 4100-BUILD-UP-QUEUE-TEXT.
006660*    WS-LAST-OUTPUT SEEDED AT -1 SO THE FIRST SCAN BELOW PICKS
006670*    UP FLOOR ZERO IF IT IS WAITING - A REAL FLOOR NUMBER IS
006680*    NEVER NEGATIVE, SO THIS SEED CANNOT ACCIDENTALLY MATCH.
006690     MOVE SPACES TO LK-QUEUE-UP-TEXT.
006700     MOVE 1 TO WS-TEXT-PTR.
006710     MOVE -1 TO WS-LAST-OUTPUT.
006720     PERFORM 4110-FIND-NEXT-UP-VALUE
006730         VARYING WS-UP-OUT-CT FROM 1 BY 1
006740         UNTIL WS-UP-OUT-CT > ELEV-UP-QUEUE-CT.
006750*
006760*    WS-UP-OUT-CT DRIVES THE VARYING LOOP ABOVE ONE ITERATION
006770*    PER TABLE ENTRY - IT IS NOT AN INDEX INTO THE TABLE ITSELF.
006780 4110-FIND-NEXT-UP-VALUE.
006790     MOVE "N" TO WS-SCAN-FOUND.
006800     PERFORM 4112-CHECK-NEXT-UP-ENTRY
006810         VARYING WS-UP-IDX FROM 1 BY 1
006820         UNTIL WS-UP-IDX > ELEV-UP-QUEUE-CT.
006830*
006840*    A LEADING SPACE SEPARATES EACH VALUE EXCEPT THE FIRST ONE
006850*    WRITTEN INTO LK-QUEUE-UP-TEXT.
006860     IF SCAN-FOUND
006870        IF WS-UP-OUT-CT > 1
006880           STRING " " DELIMITED BY SIZE
006890                  WS-SCAN-VALUE DELIMITED BY SIZE
006900             INTO LK-QUEUE-UP-TEXT
006910             WITH POINTER WS-TEXT-PTR
006920           END-STRING
006930        ELSE
006940           STRING WS-SCAN-VALUE DELIMITED BY SIZE
006950             INTO LK-QUEUE-UP-TEXT
006960             WITH POINTER WS-TEXT-PTR
006970           END-STRING
006980        MOVE WS-SCAN-VALUE TO WS-LAST-OUTPUT.
006990*
007000 4112-CHECK-NEXT-UP-ENTRY.
007010*    SMALLEST ENTRY STRICTLY GREATER THAN WS-LAST-OUTPUT - THIS
007020*    IS WHAT MAKES THE PRINTED LIST COME OUT IN ASCENDING ORDER
007030*    ONE CALL AT A TIME.
007040     IF ELEV-UP-QUEUE-FLOOR(WS-UP-IDX) > WS-LAST-OUTPUT
007050        IF NOT SCAN-FOUND
007060           MOVE "Y" TO WS-SCAN-FOUND
007070           MOVE ELEV-UP-QUEUE-FLOOR(WS-UP-IDX) TO WS-SCAN-VALUE
007080        ELSE
007090           IF ELEV-UP-QUEUE-FLOOR(WS-UP-IDX) < WS-SCAN-VALUE
007100              MOVE ELEV-UP-QUEUE-FLOOR(WS-UP-IDX) TO
007110                   WS-SCAN-VALUE.
007120*-------------------------------------------------------------
007130*    SAME IDEA FOR THE DOWN QUEUE, BUT DESCENDING - THE FIRST
007140*    SEED VALUE IS 100 (ABOVE ELEV-MAX-FLOOR) SO THE FIRST SCAN
007150*    CATCHES THE HIGHEST DOWN-QUEUE ENTRY.
007160 4200-BUILD-DOWN-QUEUE-TEXT.
007170     MOVE SPACES TO LK-QUEUE-DOWN-TEXT.
007180*    WS-TEXT-PTR AND WS-LAST-OUTPUT ARE REUSED FROM THE UP-QUEUE
007190*    PASS ABOVE - EACH RENDERING PARAGRAPH RESETS THEM BEFORE ITS
007200*    OWN LOOP RUNS, SO THE TWO PASSES DO NOT INTERFERE.
007210     MOVE 1 TO WS-TEXT-PTR.
007220     MOVE 100 TO WS-LAST-OUTPUT.
007230     PERFORM 4210-FIND-NEXT-DOWN-VALUE
007240         VARYING WS-DOWN-OUT-CT FROM 1 BY 1
007250         UNTIL WS-DOWN-OUT-CT > ELEV-DOWN-QUEUE-CT.
007260*
007270 4210-FIND-NEXT-DOWN-VALUE.
007280*    ONE PASS OF THE VARYING LOOP IN 4200 - FINDS THE NEXT
007290*    LOWER ENTRY BELOW WS-LAST-OUTPUT AND, IF ONE EXISTS, STRINGS
007300*    IT INTO LK-QUEUE-DOWN-TEXT WITH A SEPARATING BLANK.
007310     MOVE "N" TO WS-SCAN-FOUND.
007320     PERFORM 4212-CHECK-NEXT-DOWN-ENTRY
007330         VARYING WS-DOWN-IDX FROM 1 BY 1
007340         UNTIL WS-DOWN-IDX > ELEV-DOWN-QUEUE-CT.
007350*
007360     IF SCAN-FOUND
007370        IF WS-DOWN-OUT-CT > 1
007380           STRING " " DELIMITED BY SIZE
007390                  WS-SCAN-VALUE DELIMITED BY SIZE
007400             INTO LK-QUEUE-DOWN-TEXT
007410             WITH POINTER WS-TEXT-PTR
007420           END-STRING
007430        ELSE
007440           STRING WS-SCAN-VALUE DELIMITED BY SIZE
007450             INTO LK-QUEUE-DOWN-TEXT
007460             WITH POINTER WS-TEXT-PTR
007470           END-STRING
007480        MOVE WS-SCAN-VALUE TO WS-LAST-OUTPUT.
007490*
007500 4212-CHECK-NEXT-DOWN-ENTRY.
007510*    LARGEST ENTRY STRICTLY LESS THAN WS-LAST-OUTPUT - MIRROR
007520*    OF 4112 FOR THE DESCENDING DOWN-QUEUE LIST.
007530     IF ELEV-DOWN-QUEUE-FLOOR(WS-DOWN-IDX) < WS-LAST-OUTPUT
007540        IF NOT SCAN-FOUND
007550           MOVE "Y" TO WS-SCAN-FOUND
007560           MOVE ELEV-DOWN-QUEUE-FLOOR(WS-DOWN-IDX) TO
007570                WS-SCAN-VALUE
007580        ELSE
007590           IF ELEV-DOWN-QUEUE-FLOOR(WS-DOWN-IDX) > WS-SCAN-VALUE
007600              MOVE ELEV-DOWN-QUEUE-FLOOR(WS-DOWN-IDX) TO
007610                   WS-SCAN-VALUE.
